000100*****************************************************************
000110*   INFOWARE, SC                                                *
000120*   PROGRAMA    : QS-LOTE                                       *
000130*   APLICACION  : QS - CONSULTAS A CUADRICULA (LOTE DE REPORTE) *
000140*   TIPO        : BATCH (PROGRAMA PRINCIPAL)                    *
000150*   OBJETIVO    : LEER EL ARCHIVO DE SETUP (UNA CONSULTA POR     *
000160*               : RENGLON), MANDAR A CONVERTIR CADA UNA A SU     *
000170*               : CUADRICULA (QS-GRID) Y REGISTRAR EN LA         *
000180*               : BITACORA EL TIEMPO TRANSCURRIDO DE CADA         *
000190*               : ENTRADA Y EL TOTAL DEL LOTE.                   *
000200*   ARCHIVOS    : ARCH-SETUP (ENTRADA), REP-LOG (SALIDA)         *
000210*   PROGRAMA(S) : CALL "QS-GRID" (CONVERSION A CUADRICULA)       *
000220*****************************************************************
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID.     QS-LOTE.
000250 AUTHOR.         S. OROZCO P.
000260 INSTALLATION.   INFOWARE, SC - DEPTO. DE DESARROLLO.
000270 DATE-WRITTEN.   16/09/1991.
000280 DATE-COMPILED.  16/09/1991.
000290 SECURITY.       USO INTERNO - NO DISTRIBUIR FUERA DE INFOWARE.
000300*-----------------------------------------------------------------
000310*   B I T A C O R A   D E   C A M B I O S
000320*-----------------------------------------------------------------
000330*  16/09/91  SOP  ALTA ORIGINAL. LOTE QUE RECORRE EL SETUP DE
000340*                 CONSULTAS Y LLAMA A QS-GRID POR CADA UNA.
000350*  14/12/92  SOP  SE AGREGA LA BITACORA CON EL IDENTIFICADOR DE LA
000360*                 CONSULTA TRUNCADO A 10 POSICIONES MAS "...".
000370*  03/06/95  RTZ  SOL-0720 SE ACUMULA EL TIEMPO TRANSCURRIDO DE
000380*                 CADA ENTRADA Y SE REPORTA EL TOTAL DEL LOTE.
000390*  23/02/98  LCH  REVISION DE COMPATIBILIDAD PARA EL ANO 2000. NO
000400*                 SE ENCONTRARON CAMPOS DE FECHA EN ESTE PROGRAMA.
000410*  30/08/99  LCH  PRUEBA DE REGRESION Y2K FIRMADA. SIN HALLAZGOS.
000420*  17/05/04  DGV  SOL-1240 SE GARANTIZA EL CIERRE DE ARCHIVOS Y LA
000430*                 LLAMADA DE CIERRE A QS-GRID AUN CUANDO EL SETUP
000440*                 VENGA VACIO (PERFORM ... THRU EN 2000-PROCESO).
000450*  12/02/08  PAL  SOL-1410 SE IMPRIME EL TOTAL DE MINUTOS DEL LOTE
000460*                 EN LA ULTIMA LINEA DE LA BITACORA.
000470*  22/11/10  PAL  SOL-1545 EL LOTE SIEMPRE CORRIA CONTRA EL MISMO
000480*                 SETUP SIN DEJAR CONSTANCIA DE CUAL CLAVE DE
000490*                 CONFIGURACION LO GOBIERNA. SE AGREGA 1005-DETERMI-
000500*                 NA-SETUP: TOMA LA CLAVE DE LA TARJETA DE PARAME-
000510*                 TROS (SYSIN) CUANDO LA MANDAN, Y SI NO DE LA CLAVE
000520*                 DE CONFIGURACION POR OMISION; SE DEJA IMPRESA AL
000530*                 INICIO DE LA BITACORA.
000540*-----------------------------------------------------------------
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM
000590     CLASS DIGITO    IS "0" THRU "9"
000600     UPSI-0 ON STATUS IS WKS-UPSI-ACTIVO
000610     UPSI-0 OFF STATUS IS WKS-UPSI-INACTIVO.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT ARCH-SETUP   ASSIGN TO DISK.
000650     SELECT REP-LOG      ASSIGN TO PRINTER.
000660*
000670 DATA DIVISION.
000680 FILE SECTION.
000690*-----------------------------------------------------------------
000700*    ARCHIVO DE SETUP - UNA CONSULTA A EJECUTAR POR RENGLON
000710*-----------------------------------------------------------------
000720 FD  ARCH-SETUP.
000730 01  REG-SETUP-LOTE.
000740     05 SETUP-QUERY-ID        PIC X(30).
000750     05 SETUP-TARGET-KEY      PIC X(44).
000760     05 SETUP-WORKSHEET       PIC X(20).
000770*
000780 FD  REP-LOG.
000790 01  LINEA-LOG                PIC X(132).
000800*
000810 WORKING-STORAGE SECTION.
000820*-----------------------------------------------------------------
000830*    INDICADORES DE FIN DE ARCHIVO
000840*-----------------------------------------------------------------
000850 77  WKS-UPSI-ACTIVO           PIC 9 VALUE ZERO.
000860 77  WKS-UPSI-INACTIVO         PIC 9 VALUE ZERO.
000870 01  WKS-EOF-SETUP             PIC 9 VALUE 0.
000880     88 WKS-NO-HAY-MAS-SETUP        VALUE 1.
000890*
000900*-----------------------------------------------------------------
000910*    CONTADORES DE LA CORRIDA Y DEL TIEMPO TRANSCURRIDO
000920*-----------------------------------------------------------------
000930*-----------------------------------------------------------------
000940*    CLAVE DE SETUP DE LA CORRIDA: SE TOMA DE LA TARJETA DE
000950*    PARAMETROS (SYSIN) SI VIENE, SI NO SE USA LA DE CONFIGURA-
000960*    CION POR OMISION (SOL-1545)
000970*-----------------------------------------------------------------
000980 01  WKS-PARM-ENTRADA           PIC X(30) VALUE SPACES.
000990 01  WKS-CFG-SETUP-DEFECTO      PIC X(30) VALUE "SETUP-GENERAL".
001000 01  WKS-SETUP-SEL              PIC X(30) VALUE SPACES.
001010*
001020 01  WKS-CONT-ENTRADAS          PIC S9(05) COMP VALUE ZERO.
001030 01  WKS-MARCA-INICIO           PIC S9(07) COMP VALUE ZERO.
001040 01  WKS-MARCA-TERMINO          PIC S9(07) COMP VALUE ZERO.
001050 01  WKS-TIEMPO-ENTRADA         PIC S9(07) COMP VALUE ZERO.
001060 01  WKS-TIEMPO-TOTAL           PIC S9(09) COMP VALUE ZERO.
001070 01  WKS-CONT-LIN               PIC S9(03) COMP VALUE ZERO.
001080*
001090*-----------------------------------------------------------------
001100*    HORA DE SISTEMA (HHMMSSCC) Y SU DESCOMPOSICION - REDEFINES 1
001110*    SE USA PARA MARCAR EL INICIO/TERMINO DE CADA ENTRADA, EN
001120*    SEGUNDOS DEL DIA
001130*-----------------------------------------------------------------
001140 01  WKS-HORA-SISTEMA.
001150     05 WKS-HORA-HH            PIC 99.
001160     05 WKS-HORA-MM            PIC 99.
001170     05 WKS-HORA-SS            PIC 99.
001180     05 WKS-HORA-CC            PIC 99.
001190 01  WKS-HORA-DESC REDEFINES WKS-HORA-SISTEMA.
001200     05 WKS-HORA-TEXTO         PIC X(08).
001210*
001220*-----------------------------------------------------------------
001230*    IDENTIFICADOR DE CONSULTA TRUNCADO PARA LA BITACORA -
001240*    REDEFINES 2 (VISTA DE 10 Y DE 30 POSICIONES DEL MISMO CAMPO)
001250*-----------------------------------------------------------------
001260 01  WKS-QUERY-ID-TRAB.
001270     05 WKS-QUERY-ID-COMPLETO  PIC X(30).
001280 01  WKS-QUERY-ID-DESC REDEFINES WKS-QUERY-ID-TRAB.
001290     05 WKS-QUERY-ID-CORTO     PIC X(10).
001300     05 FILLER                 PIC X(20).
001310 01  WKS-QUERY-ID-LOG           PIC X(13).
001320*
001330*-----------------------------------------------------------------
001340*    CLAVE DESTINO DEL SETUP (HOJA + RANGO, SEPARADOS POR "!") Y
001350*    SU DESCOMPOSICION - REDEFINES 3, PARA VALIDAR QUE TRAIGA RANGO
001360*-----------------------------------------------------------------
001370 01  WKS-TARGET-KEY-TRAB.
001380     05 WKS-TARGET-KEY-TEXTO   PIC X(44).
001390 01  WKS-TARGET-KEY-DESC REDEFINES WKS-TARGET-KEY-TRAB.
001400     05 WKS-TARGET-HOJA        PIC X(20).
001410     05 WKS-TARGET-RANGO       PIC X(24).
001420*
001430*-----------------------------------------------------------------
001440*    PARAMETROS DE LLAMADA A QS-GRID
001450*-----------------------------------------------------------------
001460 01  WKS-PARM-GRID.
001470     05 WKS-PG-FUNCION         PIC X(01).
001480     05 WKS-PG-WORKSHEET       PIC X(20).
001490     05 WKS-PG-RENGLONES       PIC S9(05) COMP.
001500     05 WKS-PG-COLUMNAS        PIC S9(03) COMP.
001510     05 FILLER                 PIC X(09).
001520*
001530*-----------------------------------------------------------------
001540*    LINEAS DE LA BITACORA
001550*-----------------------------------------------------------------
001560 01  WKS-LIN-ENC.
001570     05 FILLER                  PIC X(20) VALUE SPACES.
001580     05 FILLER                  PIC X(40)
001590          VALUE "BITACORA DE LOTE QS - INFOWARE,SC".
001600     05 FILLER                  PIC X(72) VALUE SPACES.
001610*
001620 01  WKS-LIN-CLAVE.
001630     05 FILLER                  PIC X(20) VALUE SPACES.
001640     05 FILLER                  PIC X(16) VALUE "CLAVE DE SETUP:".
001650     05 LIN-CLAVE-SETUP         PIC X(30).
001660     05 FILLER                  PIC X(66) VALUE SPACES.
001670*
001680 01  WKS-LIN-DET.
001690     05 DET-QUERY-ID             PIC X(13).
001700     05 FILLER                  PIC X(01) VALUE SPACE.
001710     05 DET-TARGET-KEY           PIC X(44).
001720     05 FILLER                  PIC X(01) VALUE SPACE.
001730     05 DET-WORKSHEET            PIC X(20).
001740     05 FILLER                  PIC X(01) VALUE SPACE.
001750     05 FILLER                  PIC X(08) VALUE "TIEMPO: ".
001760     05 DET-TIEMPO               PIC ZZZ,ZZ9.
001770     05 FILLER                  PIC X(20) VALUE SPACES.
001780*
001790 01  WKS-LIN-TOT.
001800     05 FILLER                  PIC X(30)
001810          VALUE "TOTAL DE SEGUNDOS DEL LOTE : ".
001820     05 TOT-TIEMPO               PIC ZZZ,ZZ9.
001830     05 FILLER                  PIC X(08) VALUE SPACES.
001840     05 FILLER                  PIC X(20)
001850          VALUE "ENTRADAS PROCESADAS:".
001860     05 TOT-ENTRADAS             PIC ZZ9.
001870     05 FILLER                  PIC X(64) VALUE SPACES.
001880*
001890 PROCEDURE DIVISION.
001900*-----------------------------------------------------------------
001910*    PARRAFO PRINCIPAL
001920*-----------------------------------------------------------------
001930 0100-INICIO.
001940     PERFORM 1000-INICIO-LOTE.
001950     PERFORM 2000-PROCESO-LOTE THRU 2000-PROCESO-LOTE-SALIDA
001960         UNTIL WKS-NO-HAY-MAS-SETUP.
001970     PERFORM 3000-FIN-LOTE.
001980     STOP RUN.
001990*
002000*-----------------------------------------------------------------
002010*    APERTURA DE ARCHIVOS Y ARRANQUE DE QS-GRID
002020*-----------------------------------------------------------------
002030 1000-INICIO-LOTE.
002040     PERFORM 1005-DETERMINA-SETUP.
002050     OPEN INPUT  ARCH-SETUP.
002060     OPEN OUTPUT REP-LOG.
002070     MOVE WKS-LIN-ENC TO LINEA-LOG.
002080     WRITE LINEA-LOG AFTER PAGE.
002090     MOVE WKS-SETUP-SEL TO LIN-CLAVE-SETUP.
002100     MOVE WKS-LIN-CLAVE TO LINEA-LOG.
002110     WRITE LINEA-LOG AFTER 1.
002120     MOVE 3 TO WKS-CONT-LIN.
002130     MOVE "A" TO WKS-PG-FUNCION.
002140     CALL "QS-GRID" USING WKS-PARM-GRID.
002150     PERFORM 1001-LEE-SETUP.
002160*
002170*-----------------------------------------------------------------
002180*    CLAVE DE SETUP DE LA CORRIDA: DE LA TARJETA DE PARAMETROS
002190*    (SYSIN) SI LA TRAEN, SI NO DE LA CONFIGURACION POR OMISION
002200*-----------------------------------------------------------------
002210 1005-DETERMINA-SETUP.
002220     ACCEPT WKS-PARM-ENTRADA FROM SYSIN.
002230     IF WKS-PARM-ENTRADA = SPACES
002240         MOVE WKS-CFG-SETUP-DEFECTO TO WKS-SETUP-SEL
002250     ELSE
002260         MOVE WKS-PARM-ENTRADA TO WKS-SETUP-SEL.
002270*
002280 1001-LEE-SETUP.
002290     READ ARCH-SETUP
002300         AT END MOVE 1 TO WKS-EOF-SETUP.
002310*
002320*-----------------------------------------------------------------
002330*    UNA ENTRADA DEL SETUP: EJECUTA LA CONSULTA (QS-GRID), MIDE EL
002340*    TIEMPO Y ESCRIBE EL RENGLON DE BITACORA; SIEMPRE TERMINA EN
002350*    2000-PROCESO-LOTE-SALIDA PARA QUE EL ... THRU CUBRA TODO
002360*-----------------------------------------------------------------
002370 2000-PROCESO-LOTE.
002380     ADD 1 TO WKS-CONT-ENTRADAS.
002390     PERFORM 2100-EJECUTA-CONSULTA.
002400     PERFORM 2150-TRUNCA-QUERY-ID.
002410     PERFORM 2200-ACUM-TIEMPO.
002420     PERFORM 2300-ESCRIBE-BITACORA.
002430     PERFORM 1001-LEE-SETUP.
002440 2000-PROCESO-LOTE-SALIDA.
002450     EXIT.
002460*
002470*-----------------------------------------------------------------
002480*    MANDA CONVERTIR LA CONSULTA A CUADRICULA Y MIDE EL TIEMPO
002490*    TRANSCURRIDO DE LA ENTRADA (EN SEGUNDOS DEL DIA)
002500*-----------------------------------------------------------------
002510 2100-EJECUTA-CONSULTA.
002520     ACCEPT WKS-HORA-SISTEMA FROM TIME.
002530     COMPUTE WKS-MARCA-INICIO =
002540             (WKS-HORA-HH * 3600) + (WKS-HORA-MM * 60) + WKS-HORA-SS.
002550     MOVE "P" TO WKS-PG-FUNCION.
002560     MOVE SETUP-WORKSHEET TO WKS-PG-WORKSHEET.
002570     CALL "QS-GRID" USING WKS-PARM-GRID.
002580     ACCEPT WKS-HORA-SISTEMA FROM TIME.
002590     COMPUTE WKS-MARCA-TERMINO =
002600             (WKS-HORA-HH * 3600) + (WKS-HORA-MM * 60) + WKS-HORA-SS.
002610*
002620*-----------------------------------------------------------------
002630*    TRUNCA EL IDENTIFICADOR DE LA CONSULTA A 10 POSICIONES PARA
002640*    LA BITACORA, AGREGANDO "..." CUANDO EXCEDE ESA LONGITUD
002650*-----------------------------------------------------------------
002660 2150-TRUNCA-QUERY-ID.
002670     MOVE SETUP-QUERY-ID TO WKS-QUERY-ID-COMPLETO.
002680     IF WKS-QUERY-ID-COMPLETO (11:20) = SPACES
002690         MOVE WKS-QUERY-ID-COMPLETO TO WKS-QUERY-ID-LOG
002700     ELSE
002710         STRING WKS-QUERY-ID-CORTO DELIMITED BY SIZE
002720                 "..." DELIMITED BY SIZE
002730             INTO WKS-QUERY-ID-LOG.
002740     MOVE SETUP-TARGET-KEY TO WKS-TARGET-KEY-TEXTO.
002750     IF WKS-TARGET-RANGO = SPACES
002760         DISPLAY "QS-LOTE: AVISO, CLAVE DESTINO SIN RANGO - "
002770                 WKS-TARGET-HOJA.
002780*
002790*-----------------------------------------------------------------
002800*    ACUMULA EL TIEMPO TRANSCURRIDO DE LA ENTRADA AL TOTAL DEL LOTE
002810*-----------------------------------------------------------------
002820 2200-ACUM-TIEMPO.
002830     COMPUTE WKS-TIEMPO-ENTRADA =
002840             WKS-MARCA-TERMINO - WKS-MARCA-INICIO.
002850     IF WKS-TIEMPO-ENTRADA < 0
002860         ADD 86400 TO WKS-TIEMPO-ENTRADA.
002870     ADD WKS-TIEMPO-ENTRADA TO WKS-TIEMPO-TOTAL.
002880*
002890*-----------------------------------------------------------------
002900*    ESCRIBE EL RENGLON DE BITACORA DE LA ENTRADA
002910*-----------------------------------------------------------------
002920 2300-ESCRIBE-BITACORA.
002930     MOVE WKS-QUERY-ID-LOG  TO DET-QUERY-ID.
002940     MOVE SETUP-TARGET-KEY  TO DET-TARGET-KEY.
002950     MOVE SETUP-WORKSHEET   TO DET-WORKSHEET.
002960     MOVE WKS-TIEMPO-ENTRADA TO DET-TIEMPO.
002970     MOVE WKS-LIN-DET TO LINEA-LOG.
002980     WRITE LINEA-LOG AFTER 1.
002990     ADD 1 TO WKS-CONT-LIN.
003000*
003010*-----------------------------------------------------------------
003020*    TOTALES DEL LOTE, CIERRE DE QS-GRID Y CIERRE DE ARCHIVOS -
003030*    SE EJECUTA AUN CUANDO EL SETUP HAYA VENIDO VACIO
003040*-----------------------------------------------------------------
003050 3000-FIN-LOTE.
003060     MOVE WKS-TIEMPO-TOTAL    TO TOT-TIEMPO.
003070     MOVE WKS-CONT-ENTRADAS   TO TOT-ENTRADAS.
003080     MOVE WKS-LIN-TOT TO LINEA-LOG.
003090     WRITE LINEA-LOG AFTER 2.
003100     MOVE "C" TO WKS-PG-FUNCION.
003110     CALL "QS-GRID" USING WKS-PARM-GRID.
003120     CLOSE ARCH-SETUP.
003130     CLOSE REP-LOG.
