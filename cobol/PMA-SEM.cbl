000100*****************************************************************
000110*   INFOWARE, SC                                                *
000120*   PROGRAMA    : PMA-SEM                                       *
000130*   APLICACION  : PMA - PLANEACION Y MONITOREO DE ASIGNACIONES  *
000140*   TIPO        : BATCH                                         *
000150*   OBJETIVO    : LEER LAS ASIGNACIONES DE COLABORADOR A         *
000160*               : PROYECTO/CLIENTE Y EMITIR EL REPORTE SEMANAL   *
000170*               : DE OCUPACION (CRUCE COLABORADOR X SEMANA) CON  *
000180*               : EL ESTATUS DE DISPONIBILIDAD DE CADA UNO.      *
000190*   ARCHIVOS    : ARCH-ASIGNA (ENTRADA), REP-SEMANA (SALIDA)     *
000200*   PROGRAMA(S) : CALL "PMA-FSEM" (UTILERIA DE FECHAS)           *
000210*****************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.     PMA-SEM.
000240 AUTHOR.         J. MARTINEZ V.
000250 INSTALLATION.   INFOWARE, SC - DEPTO. DE DESARROLLO.
000260 DATE-WRITTEN.   21/03/1989.
000270 DATE-COMPILED.  21/03/1989.
000280 SECURITY.       USO INTERNO - NO DISTRIBUIR FUERA DE INFOWARE.
000290*-----------------------------------------------------------------
000300*   B I T A C O R A   D E   C A M B I O S
000310*-----------------------------------------------------------------
000320*  21/03/89  JMV  ALTA ORIGINAL. CRUCE COLABORADOR X SEMANA A
000330*                 PARTIR DEL ARCHIVO DE ASIGNACIONES.
000340*  02/05/89  JMV  SE INCORPORA CALL A PMA-FSEM PARA EL MANEJO DE
000350*                 FECHAS (VALIDA-INICIO / AJUSTA-TERMINO / LUNES).
000360*  14/08/90  RTZ  SE AGREGA LA LISTA DE CLIENTES POR COLABORADOR
000370*                 (ORDENADA, SIN DUPLICADOS, REGLA DEXTRA).
000380*  11/01/93  RTZ  SOL-0512 TOPE DE HORIZONTE A 21 SEMANAS Y REGLA
000390*                 DE ESTATUS LIBRE/ATENCION/EN BLANCO A 3 SEMANAS.
000400*  07/06/95  LCH  SOL-0874 SE REGISTRA AL COLABORADOR AUNQUE SU
000410*                 FECHA DE INICIO SEA INVALIDA (NO SE DESCARTA).
000420*  23/02/98  LCH  REVISION DE COMPATIBILIDAD PARA EL ANO 2000.
000430*                 LAS FECHAS DEL ARCHIVO DE ASIGNACIONES YA VIAJAN
000440*                 CON SIGLO COMPLETO (9(08) AAAAMMDD).
000450*  30/08/99  LCH  PRUEBA DE REGRESION Y2K FIRMADA. SIN HALLAZGOS.
000460*  15/04/02  DGV  SOL-1190 SE ORDENA LA LISTA DE COLABORADORES POR
000470*                 NOMBRE USANDO SORT CON PROCEDIMIENTO DE ENTRADA
000480*                 Y DE SALIDA (ANTES SALIA EN ORDEN DE LECTURA).
000490*  09/11/06  DGV  SOL-1344 SE AMPLIA WKS-MAX-CLI-POR-COLAB DE 10 A
000500*                 15 POR SOLICITUD DE RECURSOS HUMANOS.
000510*  18/06/09  PAL  SOL-1502 CORRECCION DE LA COLUMNA DE SEMANA
000520*                 ACTUAL CUANDO NINGUN COLABORADOR TIENE ASIGNA-
000530*                 CIONES QUE CUBRAN EL LUNES DE HOY.
000540*  03/09/10  PAL  SOL-1520 WKS-TOPE-SEMANAS SE MANDA A PMA-FSEM EN
000550*                 SU PROPIO WKS-TOPE-SEMANAS (YA NO VIVE SOLO AHI EL
000560*                 21 FIJO).
000570*                 SE CORRIGE TAMBIEN EL LITERAL DE ESTATUS "Atencao"
000580*                 A "Atenção", QUE ES COMO LO PIDE EL AREA DE
000590*                 RECURSOS HUMANOS EN EL REPORTE, Y SE USA
000600*                 WKS-TOPE-AVISO (YA NO EL 2 FIJO) PARA LAS SEMANAS
000610*                 SIGUIENTES QUE SE REVISAN EN 3110-REVISA-SIGUIENTES.
000620*  22/11/10  PAL  SOL-1533 LA TABLA DE SEMANAS SE ARMABA A PARTIR DE
000630*                 WKS-MIN-INICIO SIN ALINEARLA A LUNES (SOLO SE
000640*                 AJUSTAN A LUNES LAS FECHAS DE INICIO ANTERIORES A
000650*                 HOY). ESO CORRIA LA COLUMNA DE ENCABEZADO Y DEJABA
000660*                 FUERA ASIGNACIONES QUE SI TRASLAPABAN LA SEMANA.
000670*                 EN 2900-ARMA-SEMANAS SE MANDA PRIMERO A PMA-FSEM LA
000680*                 FUNCION "L" SOBRE WKS-MIN-INICIO Y SE ARRANCA LA
000690*                 TABLA CON ESE LUNES.
000700*-----------------------------------------------------------------
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM
000750     CLASS DIGITO    IS "0" THRU "9"
000760     UPSI-0 ON STATUS IS WKS-UPSI-ACTIVO
000770     UPSI-0 OFF STATUS IS WKS-UPSI-INACTIVO.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT ARCH-ASIGNA  ASSIGN TO DISK.
000810     SELECT REP-SEMANA   ASSIGN TO PRINTER.
000820     SELECT WORK-COLAB   ASSIGN TO SORT.
000830*
000840 DATA DIVISION.
000850 FILE SECTION.
000860*-----------------------------------------------------------------
000870*    ARCHIVO DE ASIGNACIONES (ENTRADA) - UN REGISTRO POR
000880*    COLABORADOR/CLIENTE/PROYECTO/PERIODO
000890*-----------------------------------------------------------------
000900 FD  ARCH-ASIGNA.
000910 01  REG-ASIGNA-SEM.
000920     05 ASIG-COLABORADOR     PIC X(30).
000930     05 ASIG-CLIENTE         PIC X(30).
000940     05 ASIG-PROYECTO        PIC X(30).
000950     05 ASIG-FEC-INICIO      PIC 9(08).
000960     05 ASIG-FEC-TERMINO     PIC 9(08).
000970     05 ASIG-PORCENTAJE      PIC S9(03) COMP-3.
000980     05 FILLER               PIC X(29).
000990*
001000 FD  REP-SEMANA.
001010 01  LINEA-SEM                PIC X(260).
001020*
001030*-----------------------------------------------------------------
001040*    ARCHIVO DE TRABAJO DEL SORT - UN REGISTRO POR COLABORADOR,
001050*    YA CON SU LISTA DE CLIENTES Y SUS TOTALES SEMANALES
001060*-----------------------------------------------------------------
001070 SD  WORK-COLAB.
001080 01  SREG-COLAB.
001090     05 SREG-NOMBRE           PIC X(30).
001100     05 SREG-CLI-TXT          PIC X(60).
001110     05 SREG-SEM OCCURS 25 TIMES PIC S9(05) COMP.
001120     05 FILLER                PIC X(10).
001130*
001140 WORKING-STORAGE SECTION.
001150*-----------------------------------------------------------------
001160*    CONSTANTES DEL NEGOCIO (REGLAS PMA)
001170*-----------------------------------------------------------------
001180 77  WKS-UPSI-ACTIVO           PIC 9 VALUE ZERO.
001190 77  WKS-UPSI-INACTIVO         PIC 9 VALUE ZERO.
001200 77  WKS-TOPE-SEMANAS          PIC S9(03) COMP VALUE +21.
001210 77  WKS-TOPE-AVISO            PIC S9(03) COMP VALUE +3.
001220 77  WKS-MAX-COLAB             PIC S9(03) COMP VALUE +200.
001230 77  WKS-MAX-SEM               PIC S9(03) COMP VALUE +25.
001240 77  WKS-MAX-ASIG              PIC S9(03) COMP VALUE +250.
001250 77  WKS-MAX-CLI-POR-COLAB     PIC S9(03) COMP VALUE +15.
001260 01  WKS-CLIENTE-INTERNO       PIC X(30) VALUE "Dextra".
001270*
001280*-----------------------------------------------------------------
001290*    INDICADORES DE FIN DE ARCHIVO Y DE BUSQUEDA
001300*-----------------------------------------------------------------
001310 01  WKS-EOF-ASIGNA            PIC 9 VALUE 0.
001320     88 WKS-NO-HAY-MAS-ASIGNA       VALUE 1.
001330 01  WKS-EOF-SORT              PIC 9 VALUE 0.
001340     88 WKS-NO-HAY-MAS-ORDEN        VALUE 1.
001350 01  WKS-ENCONTRADO            PIC 9 VALUE 0.
001360 01  WKS-IND-VALIDO-ASIG       PIC 9 VALUE 0.
001370*
001380*-----------------------------------------------------------------
001390*    FECHA DE PROCESO (HOY) Y SU DESCOMPOSICION - REDEFINES 1
001400*-----------------------------------------------------------------
001410 01  WKS-HOY-TRAB.
001420     05 WKS-HOY-VALOR          PIC 9(08) VALUE ZERO.
001430     05 FILLER                 PIC X(02) VALUE SPACES.
001440 01  WKS-HOY-DESC REDEFINES WKS-HOY-TRAB.
001450     05 WKS-HOY-ANO            PIC 9(04).
001460     05 WKS-HOY-MES            PIC 9(02).
001470     05 WKS-HOY-DIA            PIC 9(02).
001480     05 FILLER                 PIC X(02).
001490 01  WKS-HOY-SISTEMA.
001500     05 WKS-HOY-SIS-ANO        PIC 99.
001510     05 WKS-HOY-SIS-MES        PIC 99.
001520     05 WKS-HOY-SIS-DIA        PIC 99.
001530*
001540*-----------------------------------------------------------------
001550*    FECHA DE UNA SEMANA (LUNES) Y SU DESCOMPOSICION - REDEFINES 2
001560*    SE USA PARA ARMAR LA ETIQUETA DD/MM DEL ENCABEZADO
001570*-----------------------------------------------------------------
001580 01  WKS-SEM-FECHA-TRAB.
001590     05 WKS-SEM-FECHA-VALOR    PIC 9(08) VALUE ZERO.
001600     05 FILLER                 PIC X(02) VALUE SPACES.
001610 01  WKS-SEM-FECHA-DESC REDEFINES WKS-SEM-FECHA-TRAB.
001620     05 WKS-SEM-FECHA-ANO      PIC 9(04).
001630     05 WKS-SEM-FECHA-MES      PIC 9(02).
001640     05 WKS-SEM-FECHA-DIA      PIC 9(02).
001650     05 FILLER                 PIC X(02).
001660*
001670*-----------------------------------------------------------------
001680*    RANGO GLOBAL DE FECHAS (MENOR INICIO / MAYOR TERMINO) Y SU
001690*    VISTA DE TEXTO PARA LA LINEA DE BITACORA - REDEFINES 3
001700*-----------------------------------------------------------------
001710 01  WKS-RANGO-FECHAS.
001720     05 WKS-MIN-INICIO         PIC 9(08) VALUE 99999999.
001730     05 WKS-MAX-TERMINO        PIC 9(08) VALUE ZERO.
001740 01  WKS-RANGO-DESC REDEFINES WKS-RANGO-FECHAS.
001750     05 WKS-RANGO-TXT          PIC X(16).
001760*
001770*-----------------------------------------------------------------
001780*    ETIQUETA DD/MM PARA LOS ENCABEZADOS DE SEMANA
001790*-----------------------------------------------------------------
001800 01  WKS-ETIQ-SEM.
001810     05 WKS-ETIQ-DIA           PIC 99.
001820     05 FILLER                 PIC X VALUE "/".
001830     05 WKS-ETIQ-MES           PIC 99.
001840*
001850*-----------------------------------------------------------------
001860*    PARAMETROS DE LLAMADA A LA UTILERIA DE FECHAS PMA-FSEM
001870*-----------------------------------------------------------------
001880 01  WKS-PARM-FSEM.
001890     05 WKS-PF-FUNCION         PIC X(01).
001900     05 WKS-PF-FECHA-HOY       PIC 9(08).
001910     05 WKS-PF-FECHA-ENTRA     PIC 9(08).
001920     05 WKS-PF-FECHA-SALE      PIC 9(08).
001930     05 WKS-PF-NUM-DIAS        PIC S9(05) COMP.
001940     05 WKS-PF-IND-VALIDO      PIC 9(01).
001950     05 WKS-PF-TOPE-SEM        PIC S9(03) COMP.
001960     05 FILLER                 PIC X(07).
001970*
001980*-----------------------------------------------------------------
001990*    TABLA DE SEMANAS DEL HORIZONTE GLOBAL (LUNES DE CADA UNA)
002000*-----------------------------------------------------------------
002010 01  WKS-TAB-SEMANA.
002020     05 WKS-SEMANA-ENT OCCURS 25 TIMES INDEXED BY WKS-IX-SEM.
002030        10 WKS-SEMANA-FECHA    PIC 9(08).
002040        10 FILLER              PIC X(02).
002050 01  WKS-NUM-SEMANAS           PIC S9(05) COMP VALUE ZERO.
002060 01  WKS-IX-SEM-HOY            PIC S9(05) COMP VALUE ZERO.
002070*
002080*-----------------------------------------------------------------
002090*    TABLA DE ASIGNACIONES YA VALIDADAS/AJUSTADAS, PENDIENTES DE
002100*    SER EXPANDIDAS SEMANA A SEMANA
002110*-----------------------------------------------------------------
002120 01  WKS-TAB-ASIG.
002130     05 WKS-ASIG-ENT OCCURS 250 TIMES INDEXED BY WKS-IX-ASIG.
002140        10 WKS-ASIG-IX-PER     PIC S9(05) COMP.
002150        10 WKS-ASIG-INICIO     PIC 9(08).
002160        10 WKS-ASIG-TERMINO    PIC 9(08).
002170        10 WKS-ASIG-PCT        PIC S9(03) COMP.
002180        10 FILLER              PIC X(02).
002190 01  WKS-NUM-ASIG               PIC S9(05) COMP VALUE ZERO.
002200*
002210*-----------------------------------------------------------------
002220*    TABLA DE COLABORADORES (ORDEN DE PRIMERA APARICION) CON SU
002230*    LISTA DE CLIENTES Y SUS TOTALES POR SEMANA
002240*-----------------------------------------------------------------
002250 01  WKS-TAB-COLAB.
002260     05 WKS-COLAB-ENT OCCURS 200 TIMES INDEXED BY WKS-IX-PER.
002270        10 WKS-COLAB-NOMBRE    PIC X(30).
002280        10 WKS-COLAB-NUM-CLI   PIC S9(03) COMP.
002290        10 WKS-COLAB-CLI-LST OCCURS 15 TIMES PIC X(30).
002300        10 WKS-COLAB-SEM OCCURS 25 TIMES PIC S9(05) COMP.
002310        10 FILLER              PIC X(02).
002320 01  WKS-NUM-COLAB              PIC S9(05) COMP VALUE ZERO.
002330*
002340*-----------------------------------------------------------------
002350*    VARIABLES DE TRABAJO DE LA ACUMULACION DE CLIENTES
002360*-----------------------------------------------------------------
002370 01  WKS-NOMBRE-CLI-AGREGAR     PIC X(30).
002380 01  WKS-CLI-TEXTO-LARGO        PIC X(250).
002390 01  WKS-CLI-TEMP               PIC X(30).
002400 01  WKS-CLI-PUNTERO            PIC S9(05) COMP VALUE 1.
002410*
002420*-----------------------------------------------------------------
002430*    SUBINDICES E INTERRUPTORES DE TRABAJO
002440*-----------------------------------------------------------------
002450 01  WKS-IX-CLI                 PIC S9(05) COMP VALUE ZERO.
002460 01  WKS-IX-CLI2                PIC S9(05) COMP VALUE ZERO.
002470 01  WKS-IX-MENOR                PIC S9(05) COMP VALUE ZERO.
002480 01  WKS-CONT-AVISO              PIC S9(03) COMP VALUE ZERO.
002490 01  WKS-LIM-AVISO               PIC S9(03) COMP VALUE ZERO.
002500 01  WKS-CONT-LIN                PIC S9(03) COMP VALUE ZERO.
002510 01  WKS-NUM-PAG                 PIC S9(03) COMP VALUE ZERO.
002520*
002530*-----------------------------------------------------------------
002540*    LINEAS DE REPORTE - ENCABEZADOS
002550*-----------------------------------------------------------------
002560 01  WKS-ENC-SEM-1.
002570     05 FILLER                  PIC X(20) VALUE SPACES.
002580     05 FILLER                  PIC X(40)
002590          VALUE "REPORTE DE OCUPACION SEMANAL-INFOWARE,SC".
002600     05 FILLER                  PIC X(200) VALUE SPACES.
002610*
002620 01  WKS-ENC-SEM-2.
002630     05 FILLER                  PIC X(18) VALUE "FECHA DE PROCESO: ".
002640     05 WKS-ENC-DIA              PIC 99.
002650     05 FILLER                  PIC X VALUE "/".
002660     05 WKS-ENC-MES              PIC 99.
002670     05 FILLER                  PIC X VALUE "/".
002680     05 WKS-ENC-ANO              PIC 9(04).
002690     05 FILLER                  PIC X(30) VALUE SPACES.
002700     05 FILLER                  PIC X(08) VALUE "PAGINA: ".
002710     05 WKS-ENC-PAG               PIC 99.
002720     05 FILLER                  PIC X(175) VALUE SPACES.
002730*
002740 01  WKS-ENC-SEM-LINEA.
002750     05 ENC-STATUS               PIC X(10) VALUE "Status".
002760     05 FILLER                  PIC X(01) VALUE SPACE.
002770     05 ENC-COLABORADOR          PIC X(30) VALUE "Colaborador".
002780     05 FILLER                  PIC X(01) VALUE SPACE.
002790     05 ENC-CLIENTE              PIC X(60) VALUE "Cliente".
002800     05 FILLER                  PIC X(01) VALUE SPACE.
002810     05 ENC-SEM-COL OCCURS 25 TIMES.
002820        10 ENC-SEM-LABEL         PIC X(05).
002830        10 FILLER               PIC X(01) VALUE SPACE.
002840     05 FILLER                  PIC X(07) VALUE SPACES.
002850*
002860*-----------------------------------------------------------------
002870*    LINEA DE REPORTE - DETALLE (UN COLABORADOR)
002880*-----------------------------------------------------------------
002890 01  WKS-DET-SEM-LINEA.
002900     05 DET-STATUS               PIC X(10).
002910     05 FILLER                  PIC X(01) VALUE SPACE.
002920     05 DET-COLABORADOR          PIC X(30).
002930     05 FILLER                  PIC X(01) VALUE SPACE.
002940     05 DET-CLIENTE              PIC X(60).
002950     05 FILLER                  PIC X(01) VALUE SPACE.
002960     05 DET-SEM-COL OCCURS 25 TIMES.
002970        10 DET-SEM-VAL           PIC 999.
002980        10 FILLER               PIC X(03) VALUE SPACES.
002990     05 FILLER                  PIC X(07) VALUE SPACES.
003000*
003010 PROCEDURE DIVISION.
003020*-----------------------------------------------------------------
003030*    PARRAFO PRINCIPAL
003040*-----------------------------------------------------------------
003050 0100-INICIO.
003060     PERFORM 1000-INICIO-SEM.
003070     PERFORM 2000-LEE-ASIGNACIONES
003080         UNTIL WKS-NO-HAY-MAS-ASIGNA.
003090     PERFORM 2900-ARMA-SEMANAS.
003100     PERFORM 2950-EXPANDE-ASIGNACIONES.
003110     SORT WORK-COLAB ON ASCENDING KEY SREG-NOMBRE
003120         INPUT PROCEDURE 3000-CARGA-ORDEN
003130         OUTPUT PROCEDURE 4000-EMITE-REPORTE.
003140     PERFORM 5000-FIN-SEM.
003150     STOP RUN.
003160*
003170*-----------------------------------------------------------------
003180*    APERTURA DE ARCHIVOS Y FECHA DE PROCESO
003190*-----------------------------------------------------------------
003200 1000-INICIO-SEM.
003210     OPEN INPUT  ARCH-ASIGNA.
003220     OPEN OUTPUT REP-SEMANA.
003230     ACCEPT WKS-HOY-SISTEMA FROM DATE.
003240     PERFORM 1002-DERIVA-SIGLO-HOY.
003250     MOVE WKS-HOY-VALOR TO WKS-PF-FECHA-HOY.
003260     MOVE WKS-TOPE-SEMANAS TO WKS-PF-TOPE-SEM.
003270     PERFORM 1001-LEE-ASIG.
003280*
003290 1001-LEE-ASIG.
003300     READ ARCH-ASIGNA
003310         AT END MOVE 1 TO WKS-EOF-ASIGNA.
003320*
003330*-----------------------------------------------------------------
003340*    REVISION Y2K (23/02/98): DERIVA EL SIGLO DE LA FECHA DE
003350*    SISTEMA DE 2 DIGITOS Y ARMA LA FECHA DE HOY CON SIGLO
003360*    COMPLETO EN WKS-HOY-VALOR (VIA LA REDEFINICION WKS-HOY-DESC)
003370*-----------------------------------------------------------------
003380 1002-DERIVA-SIGLO-HOY.
003390     IF WKS-HOY-SIS-ANO < 50
003400         COMPUTE WKS-HOY-ANO = 2000 + WKS-HOY-SIS-ANO
003410     ELSE
003420         COMPUTE WKS-HOY-ANO = 1900 + WKS-HOY-SIS-ANO.
003430     MOVE WKS-HOY-SIS-MES TO WKS-HOY-MES.
003440     MOVE WKS-HOY-SIS-DIA TO WKS-HOY-DIA.
003450*
003460*-----------------------------------------------------------------
003470*    CICLO PRINCIPAL DE LECTURA DE ASIGNACIONES
003480*-----------------------------------------------------------------
003490 2000-LEE-ASIGNACIONES.
003500     PERFORM 2010-REGISTRA-COLABORADOR.
003510     MOVE "V" TO WKS-PF-FUNCION.
003520     MOVE ASIG-FEC-INICIO TO WKS-PF-FECHA-ENTRA.
003530     CALL "PMA-FSEM" USING WKS-PARM-FSEM.
003540     MOVE WKS-PF-IND-VALIDO TO WKS-IND-VALIDO-ASIG.
003550     IF WKS-IND-VALIDO-ASIG = 1
003560         MOVE WKS-PF-FECHA-ENTRA TO ASIG-FEC-INICIO
003570         MOVE "T" TO WKS-PF-FUNCION
003580         MOVE ASIG-FEC-TERMINO TO WKS-PF-FECHA-SALE
003590         CALL "PMA-FSEM" USING WKS-PARM-FSEM
003600         MOVE WKS-PF-FECHA-SALE TO ASIG-FEC-TERMINO
003610         PERFORM 2020-GUARDA-RANGO
003620         PERFORM 2030-GUARDA-ASIGNACION
003630         PERFORM 2050-ACUM-CLIENTE.
003640     PERFORM 1001-LEE-ASIG.
003650*
003660*-----------------------------------------------------------------
003670*    BUSCA O DA DE ALTA AL COLABORADOR (ORDEN DE APARICION)
003680*-----------------------------------------------------------------
003690 2010-REGISTRA-COLABORADOR.
003700     MOVE 0 TO WKS-ENCONTRADO.
003710     MOVE 1 TO WKS-IX-PER.
003720     PERFORM 2011-BUSCA-COLAB
003730         UNTIL WKS-IX-PER > WKS-NUM-COLAB OR WKS-ENCONTRADO = 1.
003740     IF WKS-ENCONTRADO = 0
003750         ADD 1 TO WKS-NUM-COLAB
003760         MOVE WKS-NUM-COLAB TO WKS-IX-PER
003770         MOVE ASIG-COLABORADOR TO WKS-COLAB-NOMBRE (WKS-IX-PER)
003780         MOVE 0 TO WKS-COLAB-NUM-CLI (WKS-IX-PER)
003790         PERFORM 2012-LIMPIA-SEMANAS-COLAB
003800             VARYING WKS-IX-SEM FROM 1 BY 1
003810             UNTIL WKS-IX-SEM > WKS-MAX-SEM.
003820*
003830 2011-BUSCA-COLAB.
003840     IF WKS-COLAB-NOMBRE (WKS-IX-PER) = ASIG-COLABORADOR
003850         MOVE 1 TO WKS-ENCONTRADO
003860     ELSE
003870         ADD 1 TO WKS-IX-PER.
003880*
003890 2012-LIMPIA-SEMANAS-COLAB.
003900     MOVE 0 TO WKS-COLAB-SEM (WKS-IX-PER WKS-IX-SEM).
003910*
003920*-----------------------------------------------------------------
003930*    ACTUALIZA EL MENOR INICIO Y EL MAYOR TERMINO GLOBALES
003940*-----------------------------------------------------------------
003950 2020-GUARDA-RANGO.
003960     IF ASIG-FEC-INICIO < WKS-MIN-INICIO
003970         MOVE ASIG-FEC-INICIO TO WKS-MIN-INICIO.
003980     IF ASIG-FEC-TERMINO > WKS-MAX-TERMINO
003990         MOVE ASIG-FEC-TERMINO TO WKS-MAX-TERMINO.
004000*
004010*-----------------------------------------------------------------
004020*    GUARDA LA ASIGNACION YA AJUSTADA PARA EXPANDIRLA DESPUES
004030*-----------------------------------------------------------------
004040 2030-GUARDA-ASIGNACION.
004050     IF WKS-NUM-ASIG < WKS-MAX-ASIG
004060         ADD 1 TO WKS-NUM-ASIG
004070         MOVE WKS-IX-PER        TO WKS-ASIG-IX-PER  (WKS-NUM-ASIG)
004080         MOVE ASIG-FEC-INICIO   TO WKS-ASIG-INICIO  (WKS-NUM-ASIG)
004090         MOVE ASIG-FEC-TERMINO  TO WKS-ASIG-TERMINO (WKS-NUM-ASIG)
004100         MOVE ASIG-PORCENTAJE   TO WKS-ASIG-PCT     (WKS-NUM-ASIG).
004110*
004120*-----------------------------------------------------------------
004130*    MERGE DEL CLIENTE (O PROYECTO SI ES DEXTRA) EN LA LISTA DEL
004140*    COLABORADOR, SIN DUPLICADOS (REGLA CUSTOMER LIST)
004150*-----------------------------------------------------------------
004160 2050-ACUM-CLIENTE.
004170     IF ASIG-CLIENTE = WKS-CLIENTE-INTERNO
004180         MOVE ASIG-PROYECTO TO WKS-NOMBRE-CLI-AGREGAR
004190     ELSE
004200         MOVE ASIG-CLIENTE TO WKS-NOMBRE-CLI-AGREGAR.
004210     IF WKS-NOMBRE-CLI-AGREGAR NOT = SPACES
004220         MOVE 0 TO WKS-ENCONTRADO
004230         MOVE 1 TO WKS-IX-CLI
004240         PERFORM 2051-BUSCA-CLI
004250             UNTIL WKS-IX-CLI > WKS-COLAB-NUM-CLI (WKS-IX-PER)
004260                 OR WKS-ENCONTRADO = 1
004270         IF WKS-ENCONTRADO = 0
004280             AND WKS-COLAB-NUM-CLI (WKS-IX-PER) < WKS-MAX-CLI-POR-COLAB
004290             ADD 1 TO WKS-COLAB-NUM-CLI (WKS-IX-PER)
004300             MOVE WKS-NOMBRE-CLI-AGREGAR TO
004310                 WKS-COLAB-CLI-LST (WKS-IX-PER WKS-COLAB-NUM-CLI (WKS-IX-PER)).
004320*
004330 2051-BUSCA-CLI.
004340     IF WKS-COLAB-CLI-LST (WKS-IX-PER WKS-IX-CLI) = WKS-NOMBRE-CLI-AGREGAR
004350         MOVE 1 TO WKS-ENCONTRADO
004360     ELSE
004370         ADD 1 TO WKS-IX-CLI.
004380*
004390*-----------------------------------------------------------------
004400*    ARMA LA LISTA GLOBAL DE SEMANAS, DEL MENOR INICIO AL MAYOR
004410*    TERMINO, Y LOCALIZA LA SEMANA QUE CONTIENE A HOY
004420*-----------------------------------------------------------------
004430 2900-ARMA-SEMANAS.
004440     MOVE 0 TO WKS-NUM-SEMANAS.
004450     IF WKS-MIN-INICIO < 99999999
004460         MOVE "L" TO WKS-PF-FUNCION
004470         MOVE WKS-MIN-INICIO TO WKS-PF-FECHA-ENTRA
004480         CALL "PMA-FSEM" USING WKS-PARM-FSEM
004490         MOVE WKS-PF-FECHA-SALE TO WKS-PF-FECHA-ENTRA
004500         PERFORM 2910-AGREGA-SEMANA
004510             UNTIL WKS-PF-FECHA-ENTRA > WKS-MAX-TERMINO
004520                 OR WKS-NUM-SEMANAS >= WKS-MAX-SEM.
004530     MOVE "L" TO WKS-PF-FUNCION.
004540     MOVE WKS-HOY-VALOR TO WKS-PF-FECHA-ENTRA.
004550     CALL "PMA-FSEM" USING WKS-PARM-FSEM.
004560     MOVE 0 TO WKS-IX-SEM-HOY.
004570     MOVE 1 TO WKS-IX-SEM.
004580     PERFORM 2920-BUSCA-SEMANA-HOY
004590         UNTIL WKS-IX-SEM > WKS-NUM-SEMANAS OR WKS-IX-SEM-HOY NOT = 0.
004600*
004610 2910-AGREGA-SEMANA.
004620     ADD 1 TO WKS-NUM-SEMANAS.
004630     MOVE WKS-PF-FECHA-ENTRA TO WKS-SEMANA-FECHA (WKS-NUM-SEMANAS).
004640     MOVE "A" TO WKS-PF-FUNCION.
004650     MOVE 7 TO WKS-PF-NUM-DIAS.
004660     CALL "PMA-FSEM" USING WKS-PARM-FSEM.
004670     MOVE WKS-PF-FECHA-SALE TO WKS-PF-FECHA-ENTRA.
004680*
004690 2920-BUSCA-SEMANA-HOY.
004700     IF WKS-SEMANA-FECHA (WKS-IX-SEM) = WKS-PF-FECHA-SALE
004710         MOVE WKS-IX-SEM TO WKS-IX-SEM-HOY
004720     ELSE
004730         ADD 1 TO WKS-IX-SEM.
004740*
004750*-----------------------------------------------------------------
004760*    EXPANDE CADA ASIGNACION A TODAS LAS SEMANAS QUE CUBRE,
004770*    ACUMULANDO EL PORCENTAJE EN LA SEMANA DEL COLABORADOR
004780*-----------------------------------------------------------------
004790 2950-EXPANDE-ASIGNACIONES.
004800     PERFORM 2960-EXPANDE-UNA-ASIGNACION
004810         VARYING WKS-IX-ASIG FROM 1 BY 1
004820         UNTIL WKS-IX-ASIG > WKS-NUM-ASIG.
004830*
004840 2960-EXPANDE-UNA-ASIGNACION.
004850     PERFORM 2970-EXPANDE-UNA-SEMANA
004860         VARYING WKS-IX-SEM FROM 1 BY 1
004870         UNTIL WKS-IX-SEM > WKS-NUM-SEMANAS.
004880*
004890 2970-EXPANDE-UNA-SEMANA.
004900     IF WKS-SEMANA-FECHA (WKS-IX-SEM) >= WKS-ASIG-INICIO (WKS-IX-ASIG)
004910         AND WKS-SEMANA-FECHA (WKS-IX-SEM) <= WKS-ASIG-TERMINO (WKS-IX-ASIG)
004920         ADD WKS-ASIG-PCT (WKS-IX-ASIG) TO
004930             WKS-COLAB-SEM (WKS-ASIG-IX-PER (WKS-IX-ASIG) WKS-IX-SEM).
004940*
004950*-----------------------------------------------------------------
004960*    PROCEDIMIENTO DE ENTRADA DEL SORT: LIBERA UN REGISTRO POR
004970*    COLABORADOR, YA CON SU LISTA DE CLIENTES ORDENADA
004980*-----------------------------------------------------------------
004990 3000-CARGA-ORDEN.
005000     PERFORM 3010-CARGA-UN-COLAB
005010         VARYING WKS-IX-PER FROM 1 BY 1
005020         UNTIL WKS-IX-PER > WKS-NUM-COLAB.
005030*
005040 3010-CARGA-UN-COLAB.
005050     PERFORM 3020-ORDENA-CLIENTES.
005060     MOVE SPACES TO WKS-CLI-TEXTO-LARGO.
005070     MOVE 1 TO WKS-CLI-PUNTERO.
005080     PERFORM 3030-CONCATENA-CLIENTE
005090         VARYING WKS-IX-CLI FROM 1 BY 1
005100         UNTIL WKS-IX-CLI > WKS-COLAB-NUM-CLI (WKS-IX-PER).
005110     MOVE WKS-COLAB-NOMBRE (WKS-IX-PER) TO SREG-NOMBRE.
005120     MOVE WKS-CLI-TEXTO-LARGO TO SREG-CLI-TXT.
005130     PERFORM 3040-COPIA-SEMANAS
005140         VARYING WKS-IX-SEM FROM 1 BY 1
005150         UNTIL WKS-IX-SEM > WKS-MAX-SEM.
005160     RELEASE SREG-COLAB.
005170*
005180*-----------------------------------------------------------------
005190*    ORDENA ALFABETICAMENTE LA LISTA DE CLIENTES DE UN COLABORADOR
005200*    (INTERCAMBIO DIRECTO - LA LISTA ES CORTA, MAXIMO 15)
005210*-----------------------------------------------------------------
005220 3020-ORDENA-CLIENTES.
005230     IF WKS-COLAB-NUM-CLI (WKS-IX-PER) > 1
005240         PERFORM 3021-ORDENA-UNA-PASADA
005250             VARYING WKS-IX-CLI FROM 1 BY 1
005260             UNTIL WKS-IX-CLI >= WKS-COLAB-NUM-CLI (WKS-IX-PER).
005270*
005280 3021-ORDENA-UNA-PASADA.
005290     MOVE WKS-IX-CLI TO WKS-IX-MENOR.
005300     COMPUTE WKS-IX-CLI2 = WKS-IX-CLI + 1.
005310     PERFORM 3022-BUSCA-MENOR
005320         VARYING WKS-IX-CLI2 FROM WKS-IX-CLI2 BY 1
005330         UNTIL WKS-IX-CLI2 > WKS-COLAB-NUM-CLI (WKS-IX-PER).
005340     IF WKS-IX-MENOR NOT = WKS-IX-CLI
005350         MOVE WKS-COLAB-CLI-LST (WKS-IX-PER WKS-IX-CLI)    TO WKS-CLI-TEMP
005360         MOVE WKS-COLAB-CLI-LST (WKS-IX-PER WKS-IX-MENOR)  TO
005370             WKS-COLAB-CLI-LST (WKS-IX-PER WKS-IX-CLI)
005380         MOVE WKS-CLI-TEMP TO WKS-COLAB-CLI-LST (WKS-IX-PER WKS-IX-MENOR).
005390*
005400 3022-BUSCA-MENOR.
005410     IF WKS-COLAB-CLI-LST (WKS-IX-PER WKS-IX-CLI2) <
005420             WKS-COLAB-CLI-LST (WKS-IX-PER WKS-IX-MENOR)
005430         MOVE WKS-IX-CLI2 TO WKS-IX-MENOR.
005440*
005450*-----------------------------------------------------------------
005460*    CONCATENA LA LISTA DE CLIENTES YA ORDENADA, SEPARADA POR COMA
005470*-----------------------------------------------------------------
005480 3030-CONCATENA-CLIENTE.
005490     IF WKS-IX-CLI = 1
005500         STRING WKS-COLAB-CLI-LST (WKS-IX-PER WKS-IX-CLI)
005510                 DELIMITED BY SPACE
005520             INTO WKS-CLI-TEXTO-LARGO
005530             WITH POINTER WKS-CLI-PUNTERO
005540     ELSE
005550         STRING ", " DELIMITED BY SIZE
005560                 WKS-COLAB-CLI-LST (WKS-IX-PER WKS-IX-CLI)
005570                     DELIMITED BY SPACE
005580             INTO WKS-CLI-TEXTO-LARGO
005590             WITH POINTER WKS-CLI-PUNTERO.
005600*
005610 3040-COPIA-SEMANAS.
005620     MOVE WKS-COLAB-SEM (WKS-IX-PER WKS-IX-SEM) TO
005630         SREG-SEM (WKS-IX-SEM).
005640*
005650*-----------------------------------------------------------------
005660*    PROCEDIMIENTO DE SALIDA DEL SORT: IMPRIME EL REPORTE YA
005670*    ORDENADO ALFABETICAMENTE POR COLABORADOR
005680*-----------------------------------------------------------------
005690 4000-EMITE-REPORTE.
005700     PERFORM 4010-ENCABEZADO-SEM.
005710     PERFORM 4020-LEE-ORDENADO.
005720     PERFORM 4030-PROCESO-ORDENADO
005730         UNTIL WKS-NO-HAY-MAS-ORDEN.
005740*
005750*-----------------------------------------------------------------
005760*    IMPRIME EL ENCABEZADO DEL REPORTE, CON LAS ETIQUETAS DD/MM
005770*    DE CADA SEMANA DEL HORIZONTE
005780*-----------------------------------------------------------------
005790 4010-ENCABEZADO-SEM.
005800     ADD 1 TO WKS-NUM-PAG.
005810     MOVE WKS-HOY-DIA TO WKS-ENC-DIA.
005820     MOVE WKS-HOY-MES TO WKS-ENC-MES.
005830     MOVE WKS-HOY-ANO TO WKS-ENC-ANO.
005840     MOVE WKS-NUM-PAG TO WKS-ENC-PAG.
005850     MOVE SPACES TO ENC-SEM-LABEL (1).
005860     PERFORM 4011-ARMA-ETIQUETA
005870         VARYING WKS-IX-SEM FROM 1 BY 1
005880         UNTIL WKS-IX-SEM > WKS-NUM-SEMANAS.
005890     MOVE WKS-ENC-SEM-1 TO LINEA-SEM.
005900     WRITE LINEA-SEM AFTER PAGE.
005910     MOVE WKS-ENC-SEM-2 TO LINEA-SEM.
005920     WRITE LINEA-SEM AFTER 1.
005930     MOVE WKS-ENC-SEM-LINEA TO LINEA-SEM.
005940     WRITE LINEA-SEM AFTER 2.
005950     MOVE 7 TO WKS-CONT-LIN.
005960*
005970 4011-ARMA-ETIQUETA.
005980     MOVE WKS-SEMANA-FECHA (WKS-IX-SEM) TO WKS-SEM-FECHA-VALOR.
005990     MOVE WKS-SEM-FECHA-DIA TO WKS-ETIQ-DIA.
006000     MOVE WKS-SEM-FECHA-MES TO WKS-ETIQ-MES.
006010     MOVE WKS-ETIQ-SEM TO ENC-SEM-LABEL (WKS-IX-SEM).
006020*
006030 4020-LEE-ORDENADO.
006040     RETURN WORK-COLAB
006050         AT END MOVE 1 TO WKS-EOF-SORT.
006060*
006070 4030-PROCESO-ORDENADO.
006080     MOVE SPACES TO WKS-DET-SEM-LINEA.
006090     PERFORM 3100-CALCULA-STATUS.
006100     MOVE SREG-NOMBRE  TO DET-COLABORADOR.
006110     MOVE SREG-CLI-TXT TO DET-CLIENTE.
006120     PERFORM 4040-ARMA-SEMANA-DET
006130         VARYING WKS-IX-SEM FROM 1 BY 1
006140         UNTIL WKS-IX-SEM > WKS-NUM-SEMANAS.
006150     IF WKS-CONT-LIN > 60
006160         PERFORM 4010-ENCABEZADO-SEM.
006170     MOVE WKS-DET-SEM-LINEA TO LINEA-SEM.
006180     WRITE LINEA-SEM AFTER 1.
006190     ADD 1 TO WKS-CONT-LIN.
006200     PERFORM 4020-LEE-ORDENADO.
006210*
006220 4040-ARMA-SEMANA-DET.
006230     MOVE SREG-SEM (WKS-IX-SEM) TO DET-SEM-VAL (WKS-IX-SEM).
006240*
006250*-----------------------------------------------------------------
006260*    REGLA DE ESTATUS: LIBRE SI LA SEMANA ACTUAL ESTA EN CERO;
006270*    ATENCION SI ALGUNA DE LAS 2 SIGUIENTES ESTA EN CERO; EN
006280*    BLANCO SI LAS 3 SEMANAS TIENEN OCUPACION
006290*-----------------------------------------------------------------
006300 3100-CALCULA-STATUS.
006310     MOVE SPACES TO DET-STATUS.
006320     IF WKS-IX-SEM-HOY = 0
006330         MOVE "Livre" TO DET-STATUS
006340     ELSE
006350         IF SREG-SEM (WKS-IX-SEM-HOY) = 0
006360             MOVE "Livre" TO DET-STATUS
006370         ELSE
006380             PERFORM 3110-REVISA-SIGUIENTES
006390             IF WKS-ENCONTRADO = 1
006400                 MOVE "Atenção" TO DET-STATUS.
006410*
006420 3110-REVISA-SIGUIENTES.
006430     MOVE 0 TO WKS-ENCONTRADO.
006440     COMPUTE WKS-LIM-AVISO = WKS-TOPE-AVISO - 1.
006450     MOVE 1 TO WKS-CONT-AVISO.
006460     PERFORM 3111-REVISA-UNA-SIGUIENTE
006470         UNTIL WKS-CONT-AVISO > WKS-LIM-AVISO OR WKS-ENCONTRADO = 1.
006480*
006490 3111-REVISA-UNA-SIGUIENTE.
006500     COMPUTE WKS-IX-SEM = WKS-IX-SEM-HOY + WKS-CONT-AVISO.
006510     IF WKS-IX-SEM > WKS-NUM-SEMANAS
006520         MOVE 1 TO WKS-ENCONTRADO
006530     ELSE
006540         IF SREG-SEM (WKS-IX-SEM) = 0
006550             MOVE 1 TO WKS-ENCONTRADO
006560         ELSE
006570             ADD 1 TO WKS-CONT-AVISO.
006580*
006590*-----------------------------------------------------------------
006600*    CIERRE DEL PROCESO - BITACORA DE RANGO Y CIERRE DE ARCHIVOS
006610*-----------------------------------------------------------------
006620 5000-FIN-SEM.
006630     DISPLAY "PMA-SEM  RANGO DE FECHAS PROCESADO: " WKS-RANGO-TXT.
006640     DISPLAY "PMA-SEM  COLABORADORES PROCESADOS : " WKS-NUM-COLAB.
006650     CLOSE ARCH-ASIGNA.
006660     CLOSE REP-SEMANA.
