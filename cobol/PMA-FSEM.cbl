000100*****************************************************************
000110*   INFOWARE, SC                                                *
000120*   PROGRAMA    : PMA-FSEM                                      *
000130*   APLICACION  : PMA - PLANEACION Y MONITOREO DE ASIGNACIONES  *
000140*   TIPO        : SUBRUTINA (CALLED) - UTILERIA DE FECHAS       *
000150*   OBJETIVO    : VALIDAR Y AJUSTAR LAS FECHAS DE UNA ASIGNACION*
000160*               : DE PROYECTO Y OBTENER EL LUNES DE LA SEMANA   *
000170*               : QUE CONTIENE UNA FECHA, SIN USAR INTRINSECAS. *
000180*****************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PMA-FSEM.
000210 AUTHOR.         J. MARTINEZ V.
000220 INSTALLATION.   INFOWARE, SC - DEPTO. DE DESARROLLO.
000230 DATE-WRITTEN.   14/03/1989.
000240 DATE-COMPILED.  14/03/1989.
000250 SECURITY.       USO INTERNO - NO DISTRIBUIR FUERA DE INFOWARE.
000260*-----------------------------------------------------------------
000270*   B I T A C O R A   D E   C A M B I O S
000280*-----------------------------------------------------------------
000290*  14/03/89  JMV  ALTA ORIGINAL. FUNCIONES V/T/L SOBRE JULIANO.
000300*  02/05/89  JMV  SE AGREGA FUNCION A (AVANZA-DIAS) PARA EL
000310*                 RECORRIDO SEMANA A SEMANA DEL PROGRAMA PMA-SEM.
000320*  19/09/90  RTZ  CORRECCION EN 2300-CALCULA-JULIANO: EL SIGNO
000330*                 DE WKS-A QUEDABA MAL EN FECHAS DE ENERO-FEBRERO.
000340*  11/01/93  RTZ  SOL-0512 AJUSTE DE WKS-TOPE-SEMANAS A 21 POR
000350*                 CAMBIO DE HORIZONTE DEL REPORTE DE ASIGNACION.
000360*  07/06/95  LCH  SOL-0874 VALIDACION DE FECHA-ENTRA EN CEROS SE
000370*                 MUEVE ANTES DEL CALCULO DE JULIANO (EVITA ABEND).
000380*  23/02/98  LCH  REVISION DE COMPATIBILIDAD DE SIGLO PARA EL ANO
000390*                 2000 (Y2K). LOS CAMPOS DE FECHA YA VIAJAN CON
000400*                 SIGLO COMPLETO (9(08) AAAAMMDD), SE CONFIRMA QUE
000410*                 2300-CALCULA-JULIANO Y 2400-CALCULA-FECHA NO
000420*                 DEPENDEN DE VENTANA DE SIGLO. SIN CAMBIO DE CODIGO.
000430*  30/08/99  LCH  PRUEBA DE REGRESION Y2K FIRMADA. SIN HALLAZGOS.
000440*  15/04/02  DGV  SOL-1190 SE AGREGA 88 WKS-FUNC-AVANZA-DIAS A LA
000450*                 DESCRIPCION (FALTABA EN EL COPY ORIGINAL DE PRUEBA).
000460*  09/11/06  DGV  SOL-1344 LIMPIEZA DE COMENTARIOS Y RENUMERACION
000470*                 DE PARRAFOS 2000-2400 PARA FACILITAR MANTENIMIENTO.
000480*  03/09/10  PAL  SOL-1520 EL TOPE DE 21 SEMANAS DEJA DE VENIR
000490*                 EMBEBIDO EN EL PROGRAMA; AHORA LO MANDA PMA-SEM
000500*                 EN WKS-TOPE-SEMANAS PARA QUE EL HORIZONTE DEL
000510*                 REPORTE SE GOBIERNE DESDE UN SOLO LUGAR.
000520*-----------------------------------------------------------------
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS DIGITO    IS "0" THRU "9"
000580     UPSI-0 ON STATUS IS WKS-UPSI-ACTIVO
000590     UPSI-0 OFF STATUS IS WKS-UPSI-INACTIVO.
000600*
000610 DATA DIVISION.
000620 WORKING-STORAGE SECTION.
000630*-----------------------------------------------------------------
000640*    CONSTANTES DE LA UTILERIA DE FECHAS
000650*-----------------------------------------------------------------
000660 77  WKS-UPSI-ACTIVO          PIC 9 VALUE ZERO.
000670 77  WKS-UPSI-INACTIVO        PIC 9 VALUE ZERO.
000680 77  WKS-DIAS-POR-SEMANA      PIC S9(03) COMP VALUE +7.
000690*
000700*-----------------------------------------------------------------
000710*    AREA DE TRABAJO PARA LA FECHA DE ENTRADA (DESCOMPUESTA)
000720*-----------------------------------------------------------------
000730 01  WKS-FECHA-ENTRA-TRAB.
000740     05 WKS-FE-TRAB          PIC 9(08).
000750     05 FILLER               PIC X(02) VALUE SPACES.
000760 01  WKS-FECHA-ENTRA-DESC REDEFINES WKS-FECHA-ENTRA-TRAB.
000770     05 WKS-FE-ANO           PIC 9(04).
000780     05 WKS-FE-MES           PIC 9(02).
000790     05 WKS-FE-DIA           PIC 9(02).
000800     05 FILLER               PIC X(02).
000810*
000820*-----------------------------------------------------------------
000830*    AREA DE TRABAJO PARA LA FECHA DE HOY (DESCOMPUESTA)
000840*-----------------------------------------------------------------
000850 01  WKS-FECHA-HOY-TRAB.
000860     05 WKS-FH-TRAB          PIC 9(08).
000870     05 FILLER               PIC X(02) VALUE SPACES.
000880 01  WKS-FECHA-HOY-DESC REDEFINES WKS-FECHA-HOY-TRAB.
000890     05 WKS-FH-ANO           PIC 9(04).
000900     05 WKS-FH-MES           PIC 9(02).
000910     05 WKS-FH-DIA           PIC 9(02).
000920     05 FILLER               PIC X(02).
000930*
000940*-----------------------------------------------------------------
000950*    AREA DE TRABAJO PARA RECONSTRUIR UNA FECHA DESDE JULIANO
000960*-----------------------------------------------------------------
000970 01  WKS-FECHA-SALE-TRAB.
000980     05 WKS-FS-TRAB          PIC 9(08).
000990     05 FILLER               PIC X(02) VALUE SPACES.
001000 01  WKS-FECHA-SALE-DESC REDEFINES WKS-FECHA-SALE-TRAB.
001010     05 WKS-FS-ANO           PIC 9(04).
001020     05 WKS-FS-MES           PIC 9(02).
001030     05 WKS-FS-DIA           PIC 9(02).
001040     05 FILLER               PIC X(02).
001050*
001060*-----------------------------------------------------------------
001070*    CAMPOS DEL ALGORITMO JULIANO (FLIEGEL Y VAN FLANDERN)
001080*    SIN USO DE FUNCIONES INTRINSECAS: LA DIVISION ENTERA SOBRE
001090*    UN CAMPO COMP TRUNCA IGUAL QUE INT() PARA VALORES POSITIVOS.
001100*-----------------------------------------------------------------
001110 01  WKS-AREA-JULIANO.
001120     05 WKS-A                PIC S9(09) COMP.
001130     05 WKS-Y                PIC S9(09) COMP.
001140     05 WKS-M                PIC S9(09) COMP.
001150     05 WKS-L                PIC S9(09) COMP.
001160     05 WKS-N                PIC S9(09) COMP.
001170     05 WKS-I                PIC S9(09) COMP.
001180     05 WKS-J                PIC S9(09) COMP.
001190     05 WKS-JUL-ENTRA        PIC S9(09) COMP.
001200     05 WKS-JUL-HOY          PIC S9(09) COMP.
001210     05 WKS-JUL-LIMITE       PIC S9(09) COMP.
001220     05 WKS-JUL-LUNES        PIC S9(09) COMP.
001230     05 WKS-JUL-VIERNES      PIC S9(09) COMP.
001240     05 WKS-DIA-SEMANA       PIC S9(09) COMP.
001250     05 FILLER               PIC X(04) VALUE SPACES.
001260*
001270 LINKAGE SECTION.
001280 01  WKS-PARAMETROS-SEM.
001290     05 WKS-FUNCION           PIC X(01).
001300        88 WKS-FUNC-VALIDA-AJUSTA-INI   VALUE "V".
001310        88 WKS-FUNC-AJUSTA-TERMINO      VALUE "T".
001320        88 WKS-FUNC-LUNES-SEMANA        VALUE "L".
001330        88 WKS-FUNC-AVANZA-DIAS         VALUE "A".
001340     05 WKS-FECHA-HOY         PIC 9(08).
001350     05 WKS-FECHA-ENTRA       PIC 9(08).
001360     05 WKS-FECHA-SALE        PIC 9(08).
001370     05 WKS-NUM-DIAS          PIC S9(05) COMP.
001380     05 WKS-IND-VALIDO        PIC 9(01).
001390        88 WKS-FECHA-ES-VALIDA    VALUE 1.
001400        88 WKS-FECHA-ES-INVALIDA  VALUE 0.
001410     05 WKS-TOPE-SEMANAS      PIC S9(03) COMP.
001420     05 FILLER               PIC X(07).
001430*
001440 PROCEDURE DIVISION USING WKS-PARAMETROS-SEM.
001450*-----------------------------------------------------------------
001460*    PARRAFO PRINCIPAL - DESPACHA SEGUN WKS-FUNCION
001470*-----------------------------------------------------------------
001480 0100-INICIO.
001490     EVALUATE TRUE
001500         WHEN WKS-FUNC-VALIDA-AJUSTA-INI
001510             PERFORM 2000-VALIDA-Y-AJUSTA-INICIO
001520         WHEN WKS-FUNC-AJUSTA-TERMINO
001530             PERFORM 2100-AJUSTA-TERMINO
001540         WHEN WKS-FUNC-LUNES-SEMANA
001550             PERFORM 2200-OBTIENE-LUNES
001560         WHEN WKS-FUNC-AVANZA-DIAS
001570             PERFORM 2250-AVANZA-DIAS
001580         WHEN OTHER
001590             MOVE 0 TO WKS-IND-VALIDO
001600     END-EVALUATE.
001610     PERFORM 3000-FIN.
001620*
001630*-----------------------------------------------------------------
001640*    VALIDA LA FECHA DE INICIO Y LA RECORRE AL LUNES ACTUAL
001650*    SI ES ANTERIOR A HOY (REGLA validStart / adjustStart)
001660*-----------------------------------------------------------------
001670 2000-VALIDA-Y-AJUSTA-INICIO.
001680     IF WKS-FECHA-ENTRA = ZERO
001690         MOVE 0 TO WKS-IND-VALIDO
001700     ELSE
001710         MOVE WKS-FECHA-HOY   TO WKS-FH-TRAB
001720         MOVE WKS-FECHA-ENTRA TO WKS-FE-TRAB
001730         PERFORM 2310-JULIANO-DE-HOY
001740         PERFORM 2300-CALCULA-JULIANO
001750         MOVE WKS-L TO WKS-JUL-ENTRA
001760         COMPUTE WKS-JUL-LIMITE =
001770                 WKS-JUL-HOY + (WKS-TOPE-SEMANAS * WKS-DIAS-POR-SEMANA)
001780         IF WKS-JUL-ENTRA > WKS-JUL-LIMITE
001790             MOVE 0 TO WKS-IND-VALIDO
001800         ELSE
001810             MOVE 1 TO WKS-IND-VALIDO
001820             IF WKS-JUL-ENTRA < WKS-JUL-HOY
001830                 PERFORM 2320-LUNES-DE-JULIANO-HOY
001840                 MOVE WKS-JUL-LUNES TO WKS-L
001850                 PERFORM 2400-CALCULA-FECHA
001860                 MOVE WKS-FS-TRAB TO WKS-FECHA-ENTRA.
001870*
001880*-----------------------------------------------------------------
001890*    TOPA LA FECHA DE TERMINO AL VIERNES DE LA SEMANA ACTUAL
001900*    MAS 21 SEMANAS (REGLA adjustEnd)
001910*-----------------------------------------------------------------
001920 2100-AJUSTA-TERMINO.
001930     MOVE WKS-FECHA-HOY  TO WKS-FH-TRAB.
001940     MOVE WKS-FECHA-SALE TO WKS-FE-TRAB.
001950     PERFORM 2310-JULIANO-DE-HOY.
001960     PERFORM 2320-LUNES-DE-JULIANO-HOY.
001970     COMPUTE WKS-JUL-VIERNES = WKS-JUL-LUNES + 4.
001980     COMPUTE WKS-JUL-LIMITE =
001990             WKS-JUL-VIERNES + (WKS-TOPE-SEMANAS * WKS-DIAS-POR-SEMANA).
002000     PERFORM 2300-CALCULA-JULIANO.
002010     MOVE WKS-L TO WKS-JUL-ENTRA.
002020     IF WKS-JUL-ENTRA > WKS-JUL-LIMITE
002030         MOVE WKS-JUL-LIMITE TO WKS-L
002040         PERFORM 2400-CALCULA-FECHA
002050         MOVE WKS-FS-TRAB TO WKS-FECHA-SALE.
002060*
002070*-----------------------------------------------------------------
002080*    DEVUELVE EL LUNES DE LA SEMANA QUE CONTIENE WKS-FECHA-ENTRA
002090*-----------------------------------------------------------------
002100 2200-OBTIENE-LUNES.
002110     MOVE WKS-FECHA-ENTRA TO WKS-FE-TRAB.
002120     PERFORM 2300-CALCULA-JULIANO.
002130     MOVE WKS-L TO WKS-JUL-ENTRA.
002140     COMPUTE WKS-DIA-SEMANA =
002150             WKS-JUL-ENTRA - ((WKS-JUL-ENTRA / 7) * 7).
002160     COMPUTE WKS-L = WKS-JUL-ENTRA - WKS-DIA-SEMANA.
002170     PERFORM 2400-CALCULA-FECHA.
002180     MOVE WKS-FS-TRAB TO WKS-FECHA-SALE.
002190     MOVE 1 TO WKS-IND-VALIDO.
002200*
002210*-----------------------------------------------------------------
002220*    AVANZA WKS-FECHA-ENTRA WKS-NUM-DIAS DIAS (PUEDE SER NEGATIVO)
002230*-----------------------------------------------------------------
002240 2250-AVANZA-DIAS.
002250     MOVE WKS-FECHA-ENTRA TO WKS-FE-TRAB.
002260     PERFORM 2300-CALCULA-JULIANO.
002270     COMPUTE WKS-L = WKS-L + WKS-NUM-DIAS.
002280     PERFORM 2400-CALCULA-FECHA.
002290     MOVE WKS-FS-TRAB TO WKS-FECHA-SALE.
002300     MOVE 1 TO WKS-IND-VALIDO.
002310*
002320*-----------------------------------------------------------------
002330*    OBTIENE EL JULIANO DE HOY, DEJANDOLO EN WKS-JUL-HOY
002340*-----------------------------------------------------------------
002350 2310-JULIANO-DE-HOY.
002360     MOVE WKS-FH-ANO TO WKS-FE-ANO.
002370     MOVE WKS-FH-MES TO WKS-FE-MES.
002380     MOVE WKS-FH-DIA TO WKS-FE-DIA.
002390     PERFORM 2300-CALCULA-JULIANO.
002400     MOVE WKS-L TO WKS-JUL-HOY.
002410*
002420*-----------------------------------------------------------------
002430*    OBTIENE EL LUNES DE LA SEMANA DE HOY, DEJANDOLO EN
002440*    WKS-JUL-LUNES (REQUIERE WKS-JUL-HOY YA CALCULADO)
002450*-----------------------------------------------------------------
002460 2320-LUNES-DE-JULIANO-HOY.
002470     COMPUTE WKS-DIA-SEMANA =
002480             WKS-JUL-HOY - ((WKS-JUL-HOY / 7) * 7).
002490     COMPUTE WKS-JUL-LUNES = WKS-JUL-HOY - WKS-DIA-SEMANA.
002500*
002510*-----------------------------------------------------------------
002520*    FECHA AAAAMMDD (WKS-FE-ANO/MES/DIA) A JULIANO (DEJA EN WKS-L)
002530*    FORMULA DE FLIEGEL Y VAN FLANDERN, SOLO ARITMETICA ENTERA
002540*-----------------------------------------------------------------
002550 2300-CALCULA-JULIANO.
002560     COMPUTE WKS-A = (14 - WKS-FE-MES) / 12.
002570     COMPUTE WKS-Y = WKS-FE-ANO + 4800 - WKS-A.
002580     COMPUTE WKS-M = WKS-FE-MES + (12 * WKS-A) - 3.
002590     COMPUTE WKS-L =
002600             WKS-FE-DIA
002610             + (((153 * WKS-M) + 2) / 5)
002620             + (365 * WKS-Y)
002630             + (WKS-Y / 4)
002640             - (WKS-Y / 100)
002650             + (WKS-Y / 400)
002660             - 32045.
002670*
002680*-----------------------------------------------------------------
002690*    JULIANO (WKS-L) A FECHA AAAAMMDD (DEJA EN WKS-FS-TRAB)
002700*    FORMULA INVERSA DE FLIEGEL Y VAN FLANDERN
002710*-----------------------------------------------------------------
002720 2400-CALCULA-FECHA.
002730     COMPUTE WKS-L = WKS-L + 68569.
002740     COMPUTE WKS-N = (4 * WKS-L) / 146097.
002750     COMPUTE WKS-L = WKS-L - ((146097 * WKS-N) + 3) / 4.
002760     COMPUTE WKS-I = (4000 * (WKS-L + 1)) / 1461001.
002770     COMPUTE WKS-L = WKS-L - ((1461 * WKS-I) / 4) + 31.
002780     COMPUTE WKS-J = (80 * WKS-L) / 2447.
002790     COMPUTE WKS-FS-DIA = WKS-L - ((2447 * WKS-J) / 80).
002800     COMPUTE WKS-L = WKS-J / 11.
002810     COMPUTE WKS-FS-MES = WKS-J + 2 - (12 * WKS-L).
002820     COMPUTE WKS-FS-ANO = (100 * (WKS-N - 49)) + WKS-I + WKS-L.
002830*
002840*-----------------------------------------------------------------
002850*    CIERRE DE LA SUBRUTINA - REGRESA AL PROGRAMA LLAMADOR
002860*-----------------------------------------------------------------
002870 3000-FIN.
002880     EXIT PROGRAM.
