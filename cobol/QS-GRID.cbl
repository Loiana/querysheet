000100*****************************************************************
000110*   INFOWARE, SC                                                *
000120*   PROGRAMA    : QS-GRID                                       *
000130*   APLICACION  : QS - CONSULTAS A CUADRICULA (LOTE DE REPORTE) *
000140*   TIPO        : SUBRUTINA (CALLED)                            *
000150*   OBJETIVO    : TOMAR EL RESULTADO DE UNA CONSULTA (ENCABEZADO*
000160*               : DE COLUMNAS + RENGLONES DE DATOS) Y ARMAR LA  *
000170*               : CUADRICULA (RENGLON 1 = ETIQUETAS) QUE SE     *
000180*               : PUBLICA EN EL REPORTE DE SALIDA.              *
000190*   ARCHIVOS    : ARCH-CONSULTA (ENTRADA), REP-GRID (SALIDA)    *
000200*   LLAMADO POR : QS-LOTE, UNA VEZ POR CADA ENTRADA DEL SETUP   *
000210*****************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.     QS-GRID.
000240 AUTHOR.         S. OROZCO P.
000250 INSTALLATION.   INFOWARE, SC - DEPTO. DE DESARROLLO.
000260 DATE-WRITTEN.   09/09/1991.
000270 DATE-COMPILED.  09/09/1991.
000280 SECURITY.       USO INTERNO - NO DISTRIBUIR FUERA DE INFOWARE.
000290*-----------------------------------------------------------------
000300*   B I T A C O R A   D E   C A M B I O S
000310*-----------------------------------------------------------------
000320*  09/09/91  SOP  ALTA ORIGINAL. CONVIERTE EL RESULTADO DE UNA
000330*                 CONSULTA EN LA CUADRICULA DEL REPORTE QS.
000340*  30/11/92  SOP  SE AGREGA EL MARCADOR DE FIN DE TABLA (TIPO "F")
000350*                 PARA ENCADENAR VARIAS CONSULTAS EN UN SOLO
000360*                 ARCHIVO DE RESULTADOS.
000370*  19/07/94  RTZ  SOL-0690 LOS VALORES EN BLANCO SE PUBLICAN COMO
000380*                 LA PALABRA "null", NO COMO ESPACIOS.
000390*  23/02/98  LCH  REVISION DE COMPATIBILIDAD PARA EL ANO 2000. NO
000400*                 SE ENCONTRARON CAMPOS DE FECHA EN ESTE PROGRAMA.
000410*  30/08/99  LCH  PRUEBA DE REGRESION Y2K FIRMADA. SIN HALLAZGOS.
000420*  04/03/03  DGV  SOL-1205 SE AMPLIA WKS-MAX-COL DE 12 A 20 POR
000430*                 CONSULTAS CON MAS COLUMNAS DEL AREA DE COBRANZA.
000440*  21/10/07  PAL  SOL-1390 SE SEPARA LA APERTURA/CIERRE DE ARCHIVOS
000450*                 DE LA CONVERSION DE CADA TABLA (WKS-GRID-FUNCION)
000460*                 PARA PODER ENCADENAR VARIAS CONSULTAS DESDE
000470*                 QS-LOTE SIN REABRIR LOS ARCHIVOS.
000480*-----------------------------------------------------------------
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS DIGITO    IS "0" THRU "9"
000540     UPSI-0 ON STATUS IS WKS-UPSI-ACTIVO
000550     UPSI-0 OFF STATUS IS WKS-UPSI-INACTIVO.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT ARCH-CONSULTA  ASSIGN TO DISK.
000590     SELECT REP-GRID       ASSIGN TO PRINTER.
000600*
000610 DATA DIVISION.
000620 FILE SECTION.
000630*-----------------------------------------------------------------
000640*    ARCHIVO DE RESULTADOS DE CONSULTA - UNA O VARIAS TABLAS
000650*    ENCADENADAS; CADA TABLA TRAE SUS ENCABEZADOS ("H"), SUS
000660*    RENGLONES DE DATOS ("D") Y TERMINA CON UN MARCADOR ("F")
000670*-----------------------------------------------------------------
000680 FD  ARCH-CONSULTA.
000690 01  REG-RESULT-CON.
000700     05 CON-TIPO-REG          PIC X(01).
000710        88 CON-ES-ENCABEZADO       VALUE "H".
000720        88 CON-ES-DATO             VALUE "D".
000730        88 CON-ES-FIN-TABLA        VALUE "F".
000740     05 CON-VALOR              PIC X(30).
000750     05 FILLER                 PIC X(13).
000760*
000770 FD  REP-GRID.
000780 01  LINEA-GRID                PIC X(200).
000790*
000800 WORKING-STORAGE SECTION.
000810*-----------------------------------------------------------------
000820*    LIMITES DE LA CUADRICULA EN MEMORIA
000830*-----------------------------------------------------------------
000840 77  WKS-UPSI-ACTIVO            PIC 9 VALUE ZERO.
000850 77  WKS-UPSI-INACTIVO          PIC 9 VALUE ZERO.
000860 77  WKS-MAX-REN                PIC S9(05) COMP VALUE +100.
000870 77  WKS-MAX-COL                PIC S9(03) COMP VALUE +20.
000880 01  WKS-ARCHIVOS-ABIERTOS      PIC 9 VALUE 0.
000890     88 WKS-YA-ABIERTOS              VALUE 1.
000900 01  WKS-EOF-CONSULTA           PIC 9 VALUE 0.
000910     88 WKS-NO-HAY-MAS-CONSULTA      VALUE 1.
000920*
000930*-----------------------------------------------------------------
000940*    CUADRICULA EN MEMORIA - RENGLON 1 = ENCABEZADOS, LOS DEMAS
000950*    SON LOS DATOS DE LA CONSULTA, EN EL ORDEN LEIDO
000960*-----------------------------------------------------------------
000970 01  WKS-TAB-GRID.
000980     05 WKS-GRID-REN OCCURS 100 TIMES INDEXED BY WKS-IX-REN.
000990        10 WKS-GRID-COL OCCURS 20 TIMES INDEXED BY WKS-IX-COL
001000                PIC X(30).
001010        10 FILLER                PIC X(02).
001020 01  WKS-NUM-REN                PIC S9(05) COMP VALUE ZERO.
001030 01  WKS-NUM-COL                PIC S9(03) COMP VALUE ZERO.
001040*
001050*-----------------------------------------------------------------
001060*    DESCOMPOSICION DEL VALOR DE CELDA PARA DETECTAR VALOR EN
001070*    BLANCO (REDEFINES 1)
001080*-----------------------------------------------------------------
001090 01  WKS-CELDA-TRAB.
001100     05 WKS-CELDA-VALOR         PIC X(30).
001110 01  WKS-CELDA-DESC REDEFINES WKS-CELDA-TRAB.
001120     05 WKS-CELDA-PRIMERO       PIC X(01).
001130     05 FILLER                  PIC X(29).
001140*
001150*-----------------------------------------------------------------
001160*    LIMITES DE RENGLON/COLUMNA EN TEXTO PARA EL AVISO DE
001170*    DESBORDAMIENTO DE LA CUADRICULA (REDEFINES 3)
001180*-----------------------------------------------------------------
001190 01  WKS-LIMITES-TRAB.
001200     05 WKS-LIMITE-REN-TXT      PIC ZZ9.
001210     05 WKS-LIMITE-COL-TXT      PIC ZZ9.
001220 01  WKS-LIMITES-DESC REDEFINES WKS-LIMITES-TRAB.
001230     05 WKS-LIMITES-COMPLETO    PIC X(06).
001240*
001250*-----------------------------------------------------------------
001260*    RENGLON Y COLUMNA DE TRABAJO MIENTRAS SE LEEN LOS DATOS
001270*-----------------------------------------------------------------
001280 01  WKS-REN-ACTUAL              PIC S9(05) COMP VALUE 1.
001290 01  WKS-COL-ACTUAL               PIC S9(03) COMP VALUE ZERO.
001300*
001310*-----------------------------------------------------------------
001320*    AREA DE ARMADO DE LA LINEA DE SALIDA - CUADRICULA COMO TEXTO
001330*    SEPARADO POR COMA (REDEFINES 2 SOBRE EL MISMO RENGLON FISICO)
001340*-----------------------------------------------------------------
001350 01  WKS-LINEA-TRAB.
001360     05 WKS-LINEA-TEXTO          PIC X(200).
001370 01  WKS-LINEA-DESC REDEFINES WKS-LINEA-TRAB.
001380     05 WKS-LINEA-PRIMEROS-2     PIC X(02).
001390     05 FILLER                   PIC X(198).
001400 01  WKS-LINEA-PUNTERO           PIC S9(05) COMP VALUE 1.
001410*
001420*-----------------------------------------------------------------
001430*    LINKAGE CON QS-LOTE
001440*-----------------------------------------------------------------
001450 LINKAGE SECTION.
001460 01  WKS-PARM-GRID.
001470     05 WKS-GRID-FUNCION          PIC X(01).
001480        88 WKS-GRID-ABRE               VALUE "A".
001490        88 WKS-GRID-PROCESA            VALUE "P".
001500        88 WKS-GRID-CIERRA             VALUE "C".
001510     05 WKS-GRID-WORKSHEET        PIC X(20).
001520     05 WKS-GRID-RENGLONES        PIC S9(05) COMP.
001530     05 WKS-GRID-COLUMNAS         PIC S9(03) COMP.
001540     05 FILLER                   PIC X(09).
001550*
001560 PROCEDURE DIVISION USING WKS-PARM-GRID.
001570*-----------------------------------------------------------------
001580*    DESPACHO SEGUN LA FUNCION SOLICITADA POR QS-LOTE
001590*-----------------------------------------------------------------
001600 0100-INICIO.
001610     EVALUATE TRUE
001620         WHEN WKS-GRID-ABRE
001630             PERFORM 1000-INICIO-GRID
001640         WHEN WKS-GRID-PROCESA
001650             PERFORM 2000-CARGA-ENCABEZADO
001660             PERFORM 2100-CARGA-DETALLE
001670             PERFORM 2200-ESCRIBE-GRID
001680         WHEN WKS-GRID-CIERRA
001690             PERFORM 3000-FIN-GRID
001700     END-EVALUATE.
001710     EXIT PROGRAM.
001720*
001730*-----------------------------------------------------------------
001740*    ABRE LOS ARCHIVOS (UNA SOLA VEZ POR CORRIDA DE QS-LOTE)
001750*-----------------------------------------------------------------
001760 1000-INICIO-GRID.
001770     IF WKS-YA-ABIERTOS
001780         NEXT SENTENCE
001790     ELSE
001800         OPEN INPUT  ARCH-CONSULTA
001810         OPEN OUTPUT REP-GRID
001820         MOVE 1 TO WKS-ARCHIVOS-ABIERTOS.
001830*
001840*-----------------------------------------------------------------
001850*    RENGLON 1 DE LA CUADRICULA = ETIQUETAS DE COLUMNA, TOMADAS DE
001860*    LOS REGISTROS TIPO "H" HASTA QUE CAMBIE DE TIPO
001870*-----------------------------------------------------------------
001880 2000-CARGA-ENCABEZADO.
001890     MOVE 0 TO WKS-NUM-COL.
001900     MOVE 1 TO WKS-NUM-REN.
001910     READ ARCH-CONSULTA
001920         AT END MOVE 1 TO WKS-EOF-CONSULTA.
001930     PERFORM 2010-CARGA-UNA-ETIQUETA
001940         UNTIL WKS-NO-HAY-MAS-CONSULTA OR NOT CON-ES-ENCABEZADO.
001950*
001960 2010-CARGA-UNA-ETIQUETA.
001970     ADD 1 TO WKS-NUM-COL.
001980     MOVE CON-VALOR TO WKS-GRID-COL (1 WKS-NUM-COL).
001990     READ ARCH-CONSULTA
002000         AT END MOVE 1 TO WKS-EOF-CONSULTA.
002010*
002020*-----------------------------------------------------------------
002030*    RENGLONES 2 EN ADELANTE = DATOS, TOMADOS DE LOS REGISTROS
002040*    TIPO "D" HASTA EL MARCADOR DE FIN DE TABLA ("F") O EOF; LOS
002050*    VALORES EN BLANCO SE PUBLICAN COMO LA PALABRA "null"
002060*-----------------------------------------------------------------
002070 2100-CARGA-DETALLE.
002080     MOVE 2 TO WKS-REN-ACTUAL.
002090     MOVE 1 TO WKS-COL-ACTUAL.
002100     PERFORM 2110-CARGA-UN-DATO
002110         UNTIL WKS-NO-HAY-MAS-CONSULTA OR CON-ES-FIN-TABLA.
002120     IF WKS-COL-ACTUAL = 1
002130         COMPUTE WKS-NUM-REN = WKS-REN-ACTUAL - 1
002140     ELSE
002150         MOVE WKS-REN-ACTUAL TO WKS-NUM-REN.
002160     IF NOT WKS-NO-HAY-MAS-CONSULTA
002170         READ ARCH-CONSULTA
002180             AT END MOVE 1 TO WKS-EOF-CONSULTA.
002190*
002200 2110-CARGA-UN-DATO.
002210     MOVE CON-VALOR TO WKS-CELDA-TRAB.
002220     IF WKS-CELDA-PRIMERO = SPACE AND WKS-CELDA-TRAB (2:29) = SPACES
002230         MOVE "null" TO WKS-GRID-COL (WKS-REN-ACTUAL WKS-COL-ACTUAL)
002240     ELSE
002250         MOVE WKS-CELDA-VALOR TO
002260             WKS-GRID-COL (WKS-REN-ACTUAL WKS-COL-ACTUAL).
002270     IF WKS-REN-ACTUAL > WKS-MAX-REN OR WKS-COL-ACTUAL > WKS-MAX-COL
002280         MOVE WKS-REN-ACTUAL TO WKS-LIMITE-REN-TXT
002290         MOVE WKS-COL-ACTUAL TO WKS-LIMITE-COL-TXT
002300         DISPLAY "QS-GRID: CUADRICULA DESBORDADA EN "
002310                 WKS-LIMITES-COMPLETO
002320     ELSE
002330         CONTINUE.
002340     ADD 1 TO WKS-COL-ACTUAL.
002350     IF WKS-COL-ACTUAL > WKS-NUM-COL
002360         MOVE 1 TO WKS-COL-ACTUAL
002370         ADD 1 TO WKS-REN-ACTUAL.
002380     READ ARCH-CONSULTA
002390         AT END MOVE 1 TO WKS-EOF-CONSULTA.
002400*
002410*-----------------------------------------------------------------
002420*    PUBLICA LA CUADRICULA EN EL REPORTE, RENGLON POR RENGLON,
002430*    LAS CELDAS SEPARADAS POR COMA (ORDEN 1,1 A NUM-REN,NUM-COL)
002440*-----------------------------------------------------------------
002450 2200-ESCRIBE-GRID.
002460     MOVE SPACES TO WKS-LINEA-TEXTO.
002470     STRING "HOJA: " DELIMITED BY SIZE
002480             WKS-GRID-WORKSHEET DELIMITED BY SPACE
002490         INTO WKS-LINEA-TEXTO.
002500     MOVE WKS-LINEA-TEXTO TO LINEA-GRID.
002510     WRITE LINEA-GRID AFTER PAGE.
002520     PERFORM 2210-ESCRIBE-UN-RENGLON
002530         VARYING WKS-IX-REN FROM 1 BY 1
002540         UNTIL WKS-IX-REN > WKS-NUM-REN.
002550     MOVE WKS-NUM-REN TO WKS-GRID-RENGLONES.
002560     MOVE WKS-NUM-COL TO WKS-GRID-COLUMNAS.
002570*
002580 2210-ESCRIBE-UN-RENGLON.
002590     MOVE SPACES TO WKS-LINEA-TEXTO.
002600     MOVE 1 TO WKS-LINEA-PUNTERO.
002610     PERFORM 2220-ESCRIBE-UNA-CELDA
002620         VARYING WKS-IX-COL FROM 1 BY 1
002630         UNTIL WKS-IX-COL > WKS-NUM-COL.
002640     MOVE WKS-LINEA-TEXTO TO LINEA-GRID.
002650     WRITE LINEA-GRID AFTER 1.
002660*
002670 2220-ESCRIBE-UNA-CELDA.
002680     IF WKS-IX-COL = 1
002690         STRING WKS-GRID-COL (WKS-IX-REN WKS-IX-COL)
002700                 DELIMITED BY SPACE
002710             INTO WKS-LINEA-TEXTO
002720             WITH POINTER WKS-LINEA-PUNTERO
002730     ELSE
002740         STRING ", " DELIMITED BY SIZE
002750                 WKS-GRID-COL (WKS-IX-REN WKS-IX-COL)
002760                     DELIMITED BY SPACE
002770             INTO WKS-LINEA-TEXTO
002780             WITH POINTER WKS-LINEA-PUNTERO.
002790*
002800*-----------------------------------------------------------------
002810*    CIERRA LOS ARCHIVOS (UNA SOLA VEZ, AL TERMINAR TODO EL LOTE)
002820*-----------------------------------------------------------------
002830 3000-FIN-GRID.
002840     CLOSE ARCH-CONSULTA.
002850     CLOSE REP-GRID.
